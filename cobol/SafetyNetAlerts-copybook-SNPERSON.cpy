000100******************************************************************
000200* SNPERSON  --  RESIDENT/PERSON RECORD LAYOUT                     *
000300*        SOURCE FEED(CTYRES.SAFENET.PERSON)                       *
000400*        LIBRARY(CTYRES.BATCH.COPYLIB(SNPERSON))                  *
000500*        ACTION(REPLACE)                                          *
000600*        LANGUAGE(COBOL)                                          *
000700* ... RECORD LAYOUT FOR THE FLAT PERSON FEED RECEIVED NIGHTLY      *
000800* FROM THE COUNTY RESIDENT ROLL EXTRACT.  ONE RECORD PER PERSON.   *
000900* NO UNIQUE KEY IS ENFORCED ON THIS FEED -- DUPLICATE NAME/ADDRESS *
001000* COMBINATIONS ARE PASSED THROUGH UNCHANGED.                      *
001100******************************************************************
001200* CHANGE LOG                                                      *
001300* 101588 RBH  ORIGINAL LAYOUT FOR RESIDENT ROLL FEED      RBH
001400* 031790 RBH  WIDENED PS-ADDRESS TO 40 BYTES PER CO. REQ  RBH
001500* 061992 DWK  ADDED PS-EMAIL-ADDRESS FOR CAD TIE-IN       TKT4471
001600* 022299 DWK  Y2K -- NO DATE FIELDS ON THIS RECORD, N/A   TKT6120
001700* 081503 LMS  ADDED ZIP+4 REDEFINE FOR ROUTE SORT PGMS    TKT8810
001800* 040709 LMS  ADDED STREET-NUMBER/NAME REDEFINE           TKT9940
001900* 051614 CJT  ADDED PHONE-NUMBER REDEFINE FOR DISPATCH    TKT11205
002000******************************************************************
002100 01  SN-PERSON-RECORD.
002200     05  PS-FIRST-NAME              PIC X(20).
002300     05  PS-LAST-NAME               PIC X(20).
002400     05  PS-ADDRESS                 PIC X(40).
002500     05  PS-ADDRESS-PARTS REDEFINES PS-ADDRESS.
002600         10  PS-STREET-NUMBER       PIC X(06).
002700         10  PS-STREET-NAME         PIC X(34).
002800     05  PS-CITY                    PIC X(20).
002900     05  PS-ZIP-CODE                PIC X(10).
003000     05  PS-ZIP-PARTS REDEFINES PS-ZIP-CODE.
003100         10  PS-ZIP-5               PIC X(05).
003200         10  PS-ZIP-PLUS4-DASH      PIC X(01).
003300         10  PS-ZIP-PLUS4           PIC X(04).
003400**** ZIP IS CARRIED AS TEXT THROUGHOUT -- SOME FEEDS STILL SEND
003500**** LEADING-ZERO ZIPS AND THE -PARTS VIEW IS FOR ROUTE-SORT
003600**** REPORTING ONLY, NEVER FOR A NUMERIC COMPARE OR ARITHMETIC.
003700     05  PS-PHONE-NUMBER            PIC X(15).
003800     05  PS-PHONE-PARTS REDEFINES PS-PHONE-NUMBER.
003900         10  PS-PHONE-AREA          PIC X(03).
004000         10  FILLER                 PIC X(01).
004100         10  PS-PHONE-EXCHANGE      PIC X(03).
004200         10  FILLER                 PIC X(01).
004300         10  PS-PHONE-LINE          PIC X(04).
004400         10  FILLER                 PIC X(03).
004500     05  PS-EMAIL-ADDRESS           PIC X(40).
004600     05  FILLER                     PIC X(10).
