000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SNAGECLC.
000300 AUTHOR. D W KOSTER.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 06/19/92.
000600 DATE-COMPILED. 06/19/92.
000700 SECURITY. NON-CONFIDENTIAL.
000800*****************************************************************
000900*REMARKS.
001000*
001100*          COMPUTES A RESIDENT'S AGE, IN COMPLETE YEARS, FROM
001200*          THE BIRTHDATE CARRIED ON THE MEDICAL-RECORD FEED AND
001300*          THE CURRENT PROCESSING DATE PASSED BY THE CALLER.
001400*
001500*          THIS IS A SHARED SUBROUTINE -- BOTH SNASTATN AND
001600*          SNACHILD CALL IT SO THE "COMPLETE YEARS ELAPSED"
001700*          RULE IS CODED EXACTLY ONCE.
001800*
001900*          IF THE BIRTHDATE WILL NOT PARSE AS MM/DD/YYYY THE
002000*          AGE IS RETURNED AS UNKNOWN -- NOT ZERO, NOT AN ABEND.
002100*          CALLERS MUST CHECK LK-AGE-KNOWN-SW BEFORE USING
002200*          LK-AGE-RESULT.
002300*
002400*****************************************************************
002500*CHANGE LOG
002600*
002700* 061992 DWK  ORIGINAL ROUTINE, BUILT FOR SAFENET ALERTS.
002800* 091594 DWK  ADDED DAY-OF-MONTH RANGE EDIT -- "02/30/1970"
002900*              WAS SLIPPING THROUGH AS A VALID DATE.      TKT5102
003000* 022299 DWK  Y2K -- BIRTHDATE ALREADY CARRIES A 4-DIGIT   TKT6120
003100*              YEAR ON THIS FEED, NO CENTURY WINDOWING
003200*              NEEDED HERE.  VERIFIED LEAP-YEAR TABLE
003300*              HANDLES 2000 CORRECTLY (DIV BY 400).
003400* 081503 LMS  LK-CURRENT-DATE NOW PASSED YYYYMMDD INSTEAD   TKT8810
003500*              OF YYMMDD -- CALLERS REMEDIATED TO USE
003600*              ACCEPT ... FROM DATE YYYYMMDD.
003650* 112019 CJT  RECAST WS-YEARS-ELAPSED, THE DIVIDE WORK       TKT12210
003660*              FIELDS AND THE LEAP-YEAR/EDIT-OK SWITCHES AS
003670*              STANDALONE 77-LEVEL ITEMS -- SINGLE WORK
003680*              FIELDS, NOT A RECORD LAYOUT, PER SHOP
003690*              STANDARD.  NO LOGIC CHANGE.
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 DATA DIVISION.
004600 FILE SECTION.
004700 WORKING-STORAGE SECTION.
004800 01  WS-BIRTHDATE-PARTS.
004900     05  WS-BIRTH-MM            PIC 9(02).
005000     05  WS-BIRTH-DD            PIC 9(02).
005100     05  WS-BIRTH-YYYY          PIC 9(04).
005150     05  FILLER                 PIC X(02).
005200 01  WS-CURRENT-DATE-PARTS.
005300     05  WS-CURR-YYYY           PIC 9(04).
005400     05  WS-CURR-MM             PIC 9(02).
005500     05  WS-CURR-DD             PIC 9(02).
005550     05  FILLER                 PIC X(02).
005600 01  WS-MAX-DAY-TABLE-AREA.
005700     05  FILLER PIC X(24) VALUE "312831303130313130313031".
005800     05  WS-MAX-DAY-TABLE REDEFINES WS-MAX-DAY-TABLE-AREA.
005900         10  WS-MAX-DAY OCCURS 12 TIMES PIC 9(02).
005910*        112019 CJT -- SINGLE WORK FIELDS CARRIED AS STANDALONE
005920*        77-LEVEL ITEMS, SHOP HABIT FOR A SCALAR THAT IS NOT
005930*        PART OF ANY RECORD LAYOUT.  SEE CHANGE LOG.       TKT12210
005940 77  WS-YEARS-ELAPSED           PIC S9(04) COMP.
005950 77  WS-DUMMY-QUOT              PIC S9(04) COMP.
005960 77  WS-LEAP-REMAINDER          PIC S9(04) COMP.
005970 77  WS-LEAP-YEAR-SW            PIC X(01) VALUE "N".
005980     88  WS-IS-LEAP-YEAR        VALUE "Y".
005990 77  WS-EDIT-OK-SW              PIC X(01) VALUE "Y".
005995     88  WS-EDIT-FAILED         VALUE "N".
006600 LINKAGE SECTION.
006700 01  LK-BIRTHDATE               PIC X(10).
006800 01  LK-BIRTHDATE-PARTS REDEFINES LK-BIRTHDATE.
006900     05  LK-BD-MM               PIC X(02).
007000     05  FILLER                 PIC X(01).
007100     05  LK-BD-DD               PIC X(02).
007200     05  FILLER                 PIC X(01).
007300     05  LK-BD-YYYY             PIC X(04).
007400 01  LK-CURRENT-DATE            PIC 9(08).
007500 01  LK-CURRENT-DATE-PARTS REDEFINES LK-CURRENT-DATE.
007600     05  LK-CD-YYYY             PIC 9(04).
007700     05  LK-CD-MM               PIC 9(02).
007800     05  LK-CD-DD               PIC 9(02).
007900 01  LK-AGE-RESULT              PIC 9(03).
008000 01  LK-AGE-KNOWN-SW            PIC X(01).
008100     88  LK-AGE-IS-KNOWN        VALUE "Y".
008200     88  LK-AGE-IS-UNKNOWN      VALUE "N".
008300 PROCEDURE DIVISION USING LK-BIRTHDATE, LK-CURRENT-DATE,
008400         LK-AGE-RESULT, LK-AGE-KNOWN-SW.
008500*
008600 MAIN SECTION.
008700 MAIN-LOGIC.
008710*        EITHER THIS PARAGRAPH RETURNS A KNOWN AGE WITH LK-AGE-
008720*        KNOWN-SW SET TO "Y", OR IT RETURNS WITH THE SWITCH SET
008730*        TO "N" AND LK-AGE-RESULT LEFT AT ZERO -- THE CALLER IS
008740*        NEVER LEFT TO GUESS WHICH CASE IT GOT.
008800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
008900     PERFORM 100-VALIDATE-BIRTHDATE THRU 100-EXIT.
009000     IF WS-EDIT-FAILED
009100         MOVE "N" TO LK-AGE-KNOWN-SW
009200         GO TO MAIN-EXIT.
009400     PERFORM 200-COMPUTE-AGE THRU 200-EXIT.
009500     MOVE "Y" TO LK-AGE-KNOWN-SW.
009600 MAIN-EXIT.
009700     GOBACK.
009800*
009900 000-HOUSEKEEPING.
009910*        COPIES THE LINKAGE-SECTION PARAMETERS INTO WORKING
009920*        STORAGE SO THE REST OF THIS PROGRAM NEVER HAS TO TOUCH
009930*        LK-BIRTHDATE/LK-CURRENT-DATE DIRECTLY -- A CALLER THAT
009940*        PASSES A SHORTER BUFFER THAN EXPECTED CANNOT CORRUPT
009950*        THIS PROGRAM'S OWN WORK FIELDS.
010000     MOVE ZERO TO LK-AGE-RESULT.
010100     MOVE "N" TO LK-AGE-KNOWN-SW.
010200     MOVE "Y" TO WS-EDIT-OK-SW.
010300     MOVE LK-BD-MM  TO WS-BIRTH-MM.
010400     MOVE LK-BD-DD  TO WS-BIRTH-DD.
010500     MOVE LK-BD-YYYY TO WS-BIRTH-YYYY.
010600     MOVE LK-CD-YYYY TO WS-CURR-YYYY.
010700     MOVE LK-CD-MM   TO WS-CURR-MM.
010800     MOVE LK-CD-DD   TO WS-CURR-DD.
010900 000-EXIT.
011000     EXIT.
011100*
011200 100-VALIDATE-BIRTHDATE.
011300*        STRICT MM/DD/YYYY EDIT -- ANYTHING THAT DOES NOT FIT
011400*        LEAVES WS-EDIT-OK-SW SET TO "N" AND THE CALLER TREATS
011500*        THE AGE AS UNKNOWN, PER THE "AVOID FALSE CHILD
011600*        CLASSIFICATION" RULE CARRIED ON THIS SYSTEM SINCE IT
011700*        WAS STOOD UP.
011800     IF LK-BD-MM NOT NUMERIC
011900     OR LK-BD-DD NOT NUMERIC
012000     OR LK-BD-YYYY NOT NUMERIC
012100         MOVE "N" TO WS-EDIT-OK-SW
012200         GO TO 100-EXIT.
012250     IF WS-BIRTH-MM < 1 OR > 12
012300         MOVE "N" TO WS-EDIT-OK-SW
012400         GO TO 100-EXIT.
012500     IF WS-BIRTH-YYYY < 1850 OR > 2079
012600         MOVE "N" TO WS-EDIT-OK-SW
012700         GO TO 100-EXIT.
012800     PERFORM 150-SET-LEAP-YEAR-SW THRU 150-EXIT.
012900     IF WS-BIRTH-MM = 2 AND WS-IS-LEAP-YEAR
013000         IF WS-BIRTH-DD < 1 OR > 29
013100             MOVE "N" TO WS-EDIT-OK-SW
013200             GO TO 100-EXIT
013300         ELSE
013400             GO TO 100-EXIT.
013500     IF WS-BIRTH-DD < 1 OR > WS-MAX-DAY(WS-BIRTH-MM)
013600         MOVE "N" TO WS-EDIT-OK-SW
013700         GO TO 100-EXIT.
013800 100-EXIT.
013900     EXIT.
014000*
014100 150-SET-LEAP-YEAR-SW.
014200*        091594 DWK -- LEAP YEARS NEEDED ONCE WE STARTED
014300*        REJECTING BAD FEBRUARY DATES INSTEAD OF LETTING THEM
014400*        THROUGH.                                          TKT5102
014500     MOVE "N" TO WS-LEAP-YEAR-SW.
014550     DIVIDE WS-BIRTH-YYYY BY 400 GIVING WS-DUMMY-QUOT
014560         REMAINDER WS-LEAP-REMAINDER.
014600     IF  WS-LEAP-REMAINDER = 0
014700         MOVE "Y" TO WS-LEAP-YEAR-SW
014800         GO TO 150-EXIT.
014850     DIVIDE WS-BIRTH-YYYY BY 100 GIVING WS-DUMMY-QUOT
014860         REMAINDER WS-LEAP-REMAINDER.
014900     IF  WS-LEAP-REMAINDER = 0
015000         GO TO 150-EXIT.
015050     DIVIDE WS-BIRTH-YYYY BY 4 GIVING WS-DUMMY-QUOT
015060         REMAINDER WS-LEAP-REMAINDER.
015200     IF  WS-LEAP-REMAINDER = 0
015300         MOVE "Y" TO WS-LEAP-YEAR-SW.
015400 150-EXIT.
015500     EXIT.
015600*
015700 200-COMPUTE-AGE.
015710*        COMPLETE-YEARS-ELAPSED ARITHMETIC -- A STRAIGHT YEAR
015720*        SUBTRACTION, BACKED OFF BY ONE IF THE CURRENT MONTH/DAY
015730*        HAS NOT YET REACHED THE BIRTH MONTH/DAY THIS YEAR.  THE
015740*        FLOOR AT ZERO GUARDS AGAINST A BIRTHDATE THE EDIT LET
015750*        THROUGH THAT IS LATER THAN THE RUN DATE.
015800     COMPUTE WS-YEARS-ELAPSED = WS-CURR-YYYY - WS-BIRTH-YYYY.
015900     IF WS-CURR-MM < WS-BIRTH-MM
016000         SUBTRACT 1 FROM WS-YEARS-ELAPSED
016100     ELSE
016200     IF WS-CURR-MM = WS-BIRTH-MM AND WS-CURR-DD < WS-BIRTH-DD
016300         SUBTRACT 1 FROM WS-YEARS-ELAPSED.
016400     IF WS-YEARS-ELAPSED < 0
016500         MOVE ZERO TO WS-YEARS-ELAPSED.
016600     MOVE WS-YEARS-ELAPSED TO LK-AGE-RESULT.
016700 200-EXIT.
016800     EXIT.
