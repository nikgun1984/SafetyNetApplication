000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SNALOAD.
000300 AUTHOR. D W KOSTER.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 06/19/92.
000600 DATE-COMPILED. 06/19/92.
000700 SECURITY. NON-CONFIDENTIAL.
000800*****************************************************************
000900*REMARKS.
001000*
001100*          CALLED ONCE AT THE TOP OF EVERY SAFENET ALERT RUN.
001200*          OPENS THE THREE NIGHTLY EXTRACT FEEDS -- PERSON,
001300*          FIRESTATION, MEDICALRECORD -- AND LOADS EACH ONE,
001400*          STRAIGHT THROUGH, INTO THE MATCHING TABLE IN
001500*          SN-WORK-TABLES (COPYBOOK SNTABLES), PASSED BACK BY
001600*          REFERENCE.  NO SORTING, NO DUPLICATE CHECKING --
001700*          THE TABLES CARRY THE FEEDS IN THE ORDER THEY ARRIVE.
001800*
001900*          A FEED THAT WON'T OPEN (DD CARD MISSING, OR THE
002000*          COUNTY EXTRACT CAME UP EMPTY THAT NIGHT) IS NOT
002100*          TREATED AS AN ERROR -- THE MATCHING TABLE IS SIMPLY
002200*          LEFT AT ZERO OCCURRENCES AND THE RUN CONTINUES.  THIS
002300*          DIFFERS FROM THE OLDER PATIENT-BATCH CONVENTION OF
002400*          ABENDING ON A MISSING DD -- ALERTS DISPATCH WOULD
002500*          RATHER GET A SHORT ANSWER THAN NO ANSWER.
002600*
002700*****************************************************************
002800*CHANGE LOG
002900*
003000* 061992 DWK  ORIGINAL ROUTINE.
003100* 090394 DWK  ADDED MEDICALRECORD LOAD -- FEED STOOD UP FOR  TKT2207
003200*              THE CHILD-ALERT REQUEST.
003300* 022299 DWK  Y2K REVIEW -- NO DATE ARITHMETIC PERFORMED     TKT6120
003400*              HERE, N/A.
003500* 052217 CJT  MEDICALRECORD LOAD NOW MOVES ONLY THE JOIN     TKT10650
003600*              KEY AND BIRTHDATE INTO MR-MEDREC-TABLE -- SEE
003700*              SNTABLES CHANGE LOG FOR WHY.
003800* 081019 CJT  RELAXED OPEN-FAILURE HANDLING TO TREAT A       TKT11980
003900*              MISSING OR EMPTY FEED AS AN EMPTY TABLE
004000*              RATHER THAN AN ABEND, PER DISPATCH REQUEST.
004050* 112019 CJT  RECAST THE THREE END-OF-FILE SWITCHES AS        TKT12210
004060*              STANDALONE 77-LEVEL ITEMS -- SINGLE WORK
004070*              FIELDS, NOT A RECORD LAYOUT, PER SHOP STANDARD.
004080*              NO LOGIC CHANGE.
004100*****************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT PERSON-FILE
005100         ASSIGN TO SNPERSON
005200         ORGANIZATION IS SEQUENTIAL
005300         ACCESS MODE IS SEQUENTIAL
005400         FILE STATUS IS PS-FILE-STATUS.
005500
005600     SELECT FIRESTATION-FILE
005700         ASSIGN TO SNFRSTAT
005800         ORGANIZATION IS SEQUENTIAL
005900         ACCESS MODE IS SEQUENTIAL
006000         FILE STATUS IS FS-FILE-STATUS.
006100
006200     SELECT MEDREC-FILE
006300         ASSIGN TO SNMEDREC
006400         ORGANIZATION IS SEQUENTIAL
006500         ACCESS MODE IS SEQUENTIAL
006600         FILE STATUS IS MR-FILE-STATUS.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000*
007100 FD  PERSON-FILE
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 175 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS SN-PERSON-IN-REC.
007700     COPY SNPERSON REPLACING ==SN-PERSON-RECORD== BY
007800         ==SN-PERSON-IN-REC==.
007900*
008000 FD  FIRESTATION-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 50 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS SN-FRSTAT-IN-REC.
008600     COPY SNFRSTAT REPLACING ==SN-FIRESTATION-RECORD== BY
008700         ==SN-FRSTAT-IN-REC==.
008800*
008900 FD  MEDREC-FILE
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 658 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS SN-MEDREC-IN-REC.
009500     COPY SNMEDREC REPLACING ==SN-MEDICALRECORD-RECORD== BY
009600         ==SN-MEDREC-IN-REC==.
009700*
009800 WORKING-STORAGE SECTION.
009900 01  FILE-STATUS-CODES.
010000     05  PS-FILE-STATUS             PIC X(02).
010100         88  PS-FILE-OK             VALUE "00".
010200         88  PS-FILE-AT-END         VALUE "10".
010300     05  FS-FILE-STATUS             PIC X(02).
010400         88  FS-FILE-OK             VALUE "00".
010500         88  FS-FILE-AT-END         VALUE "10".
010600     05  MR-FILE-STATUS             PIC X(02).
010700         88  MR-FILE-OK             VALUE "00".
010800         88  MR-FILE-AT-END         VALUE "10".
010900     05  FILLER                     PIC X(10).
010910*        112019 CJT -- SINGLE WORK FIELDS CARRIED AS STANDALONE
010920*        77-LEVEL ITEMS, SHOP HABIT FOR A SCALAR THAT IS NOT
010930*        PART OF ANY RECORD LAYOUT.  SEE CHANGE LOG.       TKT12210
010940 77  WS-PERSON-EOF-SW               PIC X(01) VALUE "N".
010950     88  WS-PERSON-EOF              VALUE "Y".
010960 77  WS-FRSTAT-EOF-SW               PIC X(01) VALUE "N".
010970     88  WS-FRSTAT-EOF              VALUE "Y".
010980 77  WS-MEDREC-EOF-SW               PIC X(01) VALUE "N".
010990     88  WS-MEDREC-EOF              VALUE "Y".
011800*
011810     COPY SNPERSON REPLACING ==SN-PERSON-RECORD== BY
011820         ==WS-PERSON-REC==.
011830     COPY SNFRSTAT REPLACING ==SN-FIRESTATION-RECORD== BY
011840         ==WS-FRSTAT-REC==.
011850     COPY SNMEDREC REPLACING ==SN-MEDICALRECORD-RECORD== BY
011860         ==WS-MEDREC-REC==.
012800 LINKAGE SECTION.
012900     COPY SNTABLES.
013100 PROCEDURE DIVISION USING SN-WORK-TABLES.
013200*
013300 MAIN SECTION.
013400*        THIS IS THE ONLY PROGRAM IN THE SUITE THAT TOUCHES THE
013410*        THREE RAW SOURCE FEEDS.  SNASTATN AND SNACHILD ARE BOTH
013420*        CALLED WITH SN-WORK-TABLES ALREADY BUILT -- THEY NEVER
013430*        OPEN PERSON-FILE, FIRESTATION-FILE, OR MEDREC-FILE
013440*        THEMSELVES.  THAT KEEPS THE JOIN LOGIC OUT OF THE I/O
013450*        AND MEANS A FEED CAN BE MISSING ON A GIVEN NIGHT WITHOUT
013460*        EITHER ALERT PROGRAM HAVING TO CARE WHY.
013500 MAIN-LOGIC.
013600     PERFORM 100-LOAD-PERSONS THRU 100-EXIT.
013700     PERFORM 200-LOAD-FIRESTATIONS THRU 200-EXIT.
013800     PERFORM 300-LOAD-MEDICAL-RECS THRU 300-EXIT.
013900     GOBACK.
014000*
014100 100-LOAD-PERSONS.
014150*        COUNT IS ZEROED FIRST SO AN OPEN FAILURE LEAVES THE
014160*        TABLE'S OCCURS-DEPENDING-ON COUNT AT A KNOWN, EMPTY
014170*        VALUE RATHER THAN WHATEVER GARBAGE STORAGE HELD BEFORE.
014200     MOVE ZERO TO PT-PERSON-COUNT OF SN-WORK-TABLES.
014300     OPEN INPUT PERSON-FILE.
014400     IF NOT PS-FILE-OK
014500*        081019 CJT -- NO PERSON FEED TONIGHT, TABLE STAYS EMPTY
014600         GO TO 100-EXIT.
014700     MOVE "N" TO WS-PERSON-EOF-SW.
014800     PERFORM 110-READ-PERSON THRU 110-EXIT
014900         UNTIL WS-PERSON-EOF.
015000     CLOSE PERSON-FILE.
015100 100-EXIT.
015200     EXIT.
015300*
015400 110-READ-PERSON.
015500*        A FEED THAT OVERRUNS THE TABLE MAXIMUM IS TREATED AS
015510*        END-OF-FILE FROM HERE ON -- THE REST OF THE PERSON FILE
015520*        IS LEFT UNREAD RATHER THAN ABENDING THE RUN.  SEE THE
015530*        ELSE BELOW.
015600     READ PERSON-FILE INTO WS-PERSON-REC
015700         AT END
015800             MOVE "Y" TO WS-PERSON-EOF-SW
015900             GO TO 110-EXIT.
016000     IF PT-PERSON-COUNT OF SN-WORK-TABLES < PT-MAX-PERSONS
016100                                             OF SN-WORK-TABLES
016200         ADD 1 TO PT-PERSON-COUNT OF SN-WORK-TABLES
016300         MOVE WS-PERSON-REC TO
016400             PT-PERSON-ENTRY-REC (PT-PERSON-COUNT OF
016500                                  SN-WORK-TABLES)
016600     ELSE
016700         MOVE "Y" TO WS-PERSON-EOF-SW.
016800 110-EXIT.
016900     EXIT.
017000*
017010 200-LOAD-FIRESTATIONS.
017020*        SAME PATTERN AS 100-LOAD-PERSONS -- COUNT CLEARED,
017030*        FILE OPENED, A MISSING FEED JUST LEAVES THE FIRESTATION
017040*        TABLE EMPTY SO SNASTATN'S STATION LOOKUP FINDS NOTHING
017050*        AND REPORTS ZERO RESIDENTS RATHER THAN ABENDING.
017100     MOVE ZERO TO FS-STATION-COUNT OF SN-WORK-TABLES.
017200     OPEN INPUT FIRESTATION-FILE.
017300     IF NOT FS-FILE-OK
017400*        081019 CJT -- NO FIRESTATION FEED TONIGHT, TABLE EMPTY
017500         GO TO 200-EXIT.
017600     MOVE "N" TO WS-FRSTAT-EOF-SW.
017700     PERFORM 210-READ-FRSTAT THRU 210-EXIT
017800         UNTIL WS-FRSTAT-EOF.
017900     CLOSE FIRESTATION-FILE.
018000 200-EXIT.
018100     EXIT.
018200*
018300 210-READ-FRSTAT.
018310*        ONE FIRESTATION-TO-ADDRESS MAPPING PER RECORD -- THE
018320*        SOURCE FEED CARRIES ONE ROW PER ADDRESS, NOT ONE ROW
018330*        PER STATION, SO A STATION WITH MANY COVERED ADDRESSES
018340*        SHOWS UP AS MANY ROWS HERE.
018400     READ FIRESTATION-FILE INTO WS-FRSTAT-REC
018500         AT END
018600             MOVE "Y" TO WS-FRSTAT-EOF-SW
018700             GO TO 210-EXIT.
018800     IF FS-STATION-COUNT OF SN-WORK-TABLES < FS-MAX-STATIONS
018900                                              OF SN-WORK-TABLES
019000         ADD 1 TO FS-STATION-COUNT OF SN-WORK-TABLES
019100         MOVE WS-FRSTAT-REC TO
019200             FS-STATION-ENTRY-REC (FS-STATION-COUNT OF
019300                                   SN-WORK-TABLES)
019400     ELSE
019500         MOVE "Y" TO WS-FRSTAT-EOF-SW.
019600 210-EXIT.
019700     EXIT.
019800*
019900 300-LOAD-MEDICAL-RECS.
019910*        MEDICALRECORD IS THE JOIN TABLE BOTH SNASTATN (FOR
019920*        AGE-AT-ADDRESS) AND SNACHILD (FOR AGE AND HOUSEHOLD
019930*        MEMBERSHIP) DRIVE OFF OF.  ONLY THE JOIN KEY AND
019940*        BIRTHDATE SURVIVE THE LOAD -- SEE TKT10650 ABOVE.
020000     MOVE ZERO TO MR-MEDREC-COUNT OF SN-WORK-TABLES.
020100     OPEN INPUT MEDREC-FILE.
020200     IF NOT MR-FILE-OK
020300*        081019 CJT -- NO MEDICALRECORD FEED TONIGHT, TABLE EMPTY
020400         GO TO 300-EXIT.
020500     MOVE "N" TO WS-MEDREC-EOF-SW.
020600     PERFORM 310-READ-MEDREC THRU 310-EXIT
020700         UNTIL WS-MEDREC-EOF.
020800     CLOSE MEDREC-FILE.
020900 300-EXIT.
021000     EXIT.
021100*
021200 310-READ-MEDREC.
021300     READ MEDREC-FILE INTO WS-MEDREC-REC
021400         AT END
021500             MOVE "Y" TO WS-MEDREC-EOF-SW
021600             GO TO 310-EXIT.
021700*        052217 CJT -- ONLY THE JOIN KEY AND BIRTHDATE ARE KEPT.
021800     IF MR-MEDREC-COUNT OF SN-WORK-TABLES < MR-MAX-MEDRECS
021900                                             OF SN-WORK-TABLES
022000         ADD 1 TO MR-MEDREC-COUNT OF SN-WORK-TABLES
022100         MOVE MR-FIRST-NAME OF WS-MEDREC-REC TO
022200             MR-TBL-FIRST-NAME (MR-MEDREC-COUNT OF
022300                                SN-WORK-TABLES)
022400         MOVE MR-LAST-NAME OF WS-MEDREC-REC TO
022500             MR-TBL-LAST-NAME (MR-MEDREC-COUNT OF
022600                                SN-WORK-TABLES)
022700         MOVE MR-BIRTHDATE OF WS-MEDREC-REC TO
022800             MR-TBL-BIRTHDATE (MR-MEDREC-COUNT OF
022900                                SN-WORK-TABLES)
023000     ELSE
023100         MOVE "Y" TO WS-MEDREC-EOF-SW.
023200 310-EXIT.
023300     EXIT.
