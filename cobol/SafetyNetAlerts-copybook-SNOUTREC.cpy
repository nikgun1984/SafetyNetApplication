000100******************************************************************
000200* SNOUTREC  --  ALERT OUTPUT RECORD LAYOUTS                        *
000300*        LIBRARY(CTYRES.BATCH.COPYLIB(SNOUTREC))                  *
000400*        ACTION(REPLACE)                                          *
000500*        LANGUAGE(COBOL)                                          *
000600* ... TWO PRINT-LINE SHAPES SHARED BY SNASTATN AND SNACHILD.       *
000700* NEITHER CARRIES A REPORT-WRITER PAGE/COLUMN HEADER -- DISPATCH   *
000800* WANTS A FLAT LISTING THEY CAN GREP, NOT A PRINTED REPORT.        *
000900******************************************************************
001000* CHANGE LOG                                                       *
001100* 061992 DWK  ORIGINAL RESIDENT-LISTING LINE FOR STATION    TKT4471
001200*              COVERAGE REQUESTS
001300* 090394 DWK  ADDED CHILD-ALERT LINE, OCCURS DEPENDING ON   TKT2207
001400*              HOUSEHOLD-MEMBER COUNT
001500* 022299 DWK  Y2K REVIEW -- NO 2-DIGIT YEARS ON EITHER      TKT6120
001600*              OUTPUT LINE, N/A
001700* 081503 LMS  ADDED RO-NAME-COMBINED REDEFINE FOR DISPATCH  TKT8810
001800*              CONSOLE PRINTOUT
001850* 112019 CJT  ADDED SN-STATN-TRAILER -- SNASTATN'S CHILD/   TKT12215
001860*              ADULT CONTROL TOTALS WERE GOING TO DISPLAY
001870*              ONLY AND NEVER LANDING ON STATNRPT ITSELF.
001880*              SAME RECORD WIDTH AS SN-RESIDENT-INFO SO BOTH
001890*              SHARE THE ONE PHYSICAL FD.
001900******************************************************************
002000 01  SN-RESIDENT-INFO.
002100     05  RO-NAME.
002150         10  RO-FIRST-NAME          PIC X(20).
002175         10  RO-LAST-NAME           PIC X(20).
002200     05  RO-NAME-COMBINED REDEFINES RO-NAME
002300                                    PIC X(40).
002500     05  RO-ADDRESS                 PIC X(40).
002600     05  RO-PHONE                   PIC X(15).
002700     05  RO-AGE                     PIC 9(03).
002800     05  RO-AGE-KNOWN-SW            PIC X(01).
002900         88  RO-AGE-KNOWN           VALUE "Y".
003000         88  RO-AGE-UNKNOWN         VALUE "N".
003100     05  FILLER                     PIC X(10).
003200
003300 01  SN-CHILD-ALERT-RECORD.
003400     05  CA-FIRST-NAME              PIC X(20).
003500     05  CA-LAST-NAME               PIC X(20).
003600     05  CA-AGE                     PIC 9(03).
003700     05  CA-HH-COUNT                PIC 9(02) COMP-3.
003800     05  CA-HOUSEHOLD-MEMBER OCCURS 0 TO 9 TIMES
003900                 DEPENDING ON CA-HH-COUNT.
004000         10  HM-FIRST-NAME          PIC X(20).
004100         10  HM-LAST-NAME           PIC X(20).
004200     05  FILLER                     PIC X(06).
004300*
004400*        112019 CJT -- TRAILER LINE WRITTEN ONCE, AFTER THE
004500*        LAST RESIDENT ROW, SO STATNRPT CARRIES ITS OWN
004600*        CONTROL TOTAL INSTEAD OF LEAVING IT ON THE CONSOLE
004700*        LOG ONLY.  SAME 109-BYTE WIDTH AS SN-RESIDENT-INFO.
004800 01  SN-STATN-TRAILER.
004900     05  TR-TRAILER-TAG             PIC X(15)
005000         VALUE "STATION TOTALS".
005100     05  TR-RESIDENT-COUNT          PIC 9(05).
005200     05  TR-CHILD-COUNT             PIC 9(05).
005300     05  TR-ADULT-COUNT             PIC 9(05).
005400     05  FILLER                     PIC X(79).
