000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SNACHILD.
000300 AUTHOR. R B HARTLEY.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 09/03/94.
000600 DATE-COMPILED. 09/03/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800*****************************************************************
000900*REMARKS.
001000*
001100*          DISPATCH-SIDE REQUEST -- "WHO AT THIS ADDRESS IS A
001200*          CHILD, AND WHO ELSE LIVES WITH THEM."  ADDED AFTER
001300*          SNASTATN WAS ALREADY IN PRODUCTION -- SAME FEEDS,
001400*          DIFFERENT QUESTION.                             TKT2207
001500*
001600*          READS THE ONE-CARD ADDR-PARM DECK FOR THE REQUESTED
001700*          ADDRESS, CALLS SNALOAD TO POPULATE THE THREE
001800*          IN-MEMORY TABLES, THEN:
001900*            - FINDS EVERY PERSON AT THAT ADDRESS -- THIS MATCH
002000*              IS CASE-INSENSITIVE, UNLIKE SNASTATN'S STATION
002100*              MATCH, BECAUSE DISPATCH OPERATORS TYPE THE
002200*              ADDRESS IN FROM A PHONE CALL AND CANNOT BE
002300*              TRUSTED TO MATCH THE FEED'S CASE EXACTLY
002400*            - AGES EACH ONE OFF THEIR MEDICAL RECORD
002500*            - FOR EVERY CHILD (AGE <= 18) FOUND, LISTS EVERY
002600*              OTHER RESIDENT AT THE ADDRESS AS A HOUSEHOLD
002700*              MEMBER, CHILD OR ADULT ALIKE, EXCLUDING THE
002800*              CHILD ITSELF
002900*
003000*****************************************************************
003100*CHANGE LOG
003200*
003300* 090394 DWK  ORIGINAL PROGRAM, SIBLING OF SNASTATN.          TKT2207
003400* 022299 DWK  Y2K -- SWITCHED ACCEPT FROM DATE TO A 4-DIGIT   TKT6120
003500*              YEAR FORM. SEE SNAGECLC CHANGE LOG.
003600* 081503 LMS  RAISED PERSON TABLE SIZE FOR THE COUNTY-WIDE    TKT8810
003700*              ROLLOUT (SEE SNTABLES).
003800* 052217 CJT  NO LOGIC CHANGE -- RECOMPILED AGAINST REVISED   TKT10650
003900*              SNTABLES COPYBOOK.
003950* 112019 CJT  RECAST WS-CURRENT-DATE, THE AGE-RESULT/AGE-     TKT12210
003960*              KNOWN PAIR, THE CASE-COMPARE WORK FIELDS AND
003970*              THE CONTROL SWITCHES/ACCUMULATORS AS STANDALONE
003980*              77-LEVEL ITEMS -- SINGLE WORK FIELDS, NOT
003990*              RECORD LAYOUTS, PER SHOP STANDARD.  MATCHES THE
003991*              SAME CLEANUP IN SNASTATN.  NO LOGIC CHANGE.
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT ADDR-CARD
005000         ASSIGN TO ADDRPRM
005100         ORGANIZATION IS SEQUENTIAL
005200         FILE STATUS IS AC-FILE-STATUS.
005300
005400     SELECT CHILD-RPT
005500         ASSIGN TO CHILDRPT
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS CR-FILE-STATUS.
005800
005900     SELECT SYSOUT
006000         ASSIGN TO SYSOUT
006100         ORGANIZATION IS SEQUENTIAL.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500*
006600 FD  ADDR-CARD
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 80 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS ADDR-CARD-REC.
007200 01  ADDR-CARD-REC.
007300     05  ADDR-PARM                  PIC X(40).
007400     05  FILLER                     PIC X(40).
007500*
007600 FD  CHILD-RPT
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 411 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS CHILD-RPT-REC.
008200 01  CHILD-RPT-REC.
008250     05  FILLER                     PIC X(411).
008300*
008400 FD  SYSOUT
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 133 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS SYSOUT-REC.
009000 01  SYSOUT-REC.
009050     05  FILLER                     PIC X(133).
009100*
009200 WORKING-STORAGE SECTION.
009210*        112019 CJT -- SINGLE WORK FIELDS CARRIED AS STANDALONE
009220*        77-LEVEL ITEMS, SHOP HABIT FOR A SCALAR THAT IS NOT
009230*        PART OF ANY RECORD LAYOUT.  SEE CHANGE LOG.       TKT12210
009240 77  WS-PARM-ADDR-UPPER             PIC X(40).
009250 77  WS-PERSON-ADDR-UPPER           PIC X(40).
009260 77  WS-CURRENT-DATE                PIC 9(08).
009270 77  WS-AGE-RESULT                  PIC 9(03).
009280 77  WS-AGE-KNOWN-SW                PIC X(01).
009290     88  WS-AGE-IS-KNOWN            VALUE "Y".
009292     88  WS-AGE-IS-UNKNOWN          VALUE "N".
009294 77  WS-MEDREC-FOUND-SW             PIC X(01) VALUE "N".
009295     88  WS-MEDREC-WAS-FOUND        VALUE "Y".
009296 77  WS-IS-SELF-SW                  PIC X(01) VALUE "N".
009297     88  WS-MEMBER-IS-SELF          VALUE "Y".
009298 77  WS-MEDREC-SAVE-IDX             PIC S9(04) COMP VALUE ZERO.
009299 77  WS-HOME-COUNT                  PIC S9(04) COMP VALUE ZERO.
009301 77  WS-HOME-TABLE-IDX              PIC S9(04) COMP VALUE ZERO.
009302 77  WS-CHILDREN-EMITTED            PIC S9(04) COMP VALUE ZERO.
009303 01  FILE-STATUS-CODES.
009400     05  AC-FILE-STATUS             PIC X(02).
009500         88  AC-FILE-OK             VALUE "00".
009600     05  CR-FILE-STATUS             PIC X(02).
009700         88  CR-FILE-OK             VALUE "00".
009800     05  FILLER                     PIC X(10).
009900     COPY SNTABLES.
010000     COPY SNOUTREC.
010100     COPY SNABEND.
010200*
010300*        081019 CJT -- UPPER-CASE FOLDING TABLE FOR THE
010400*        CASE-INSENSITIVE ADDRESS COMPARE.  NO INTRINSIC
010500*        FUNCTION FORMS ARE USED ON THIS SHOP'S COMPILER --
010600*        INSPECT ... CONVERTING DOES THE SAME JOB.       TKT11980
010700 01  WS-CASE-FOLD-TABLE.
010800     05  WS-LOWER-ALPHABET          PIC X(26)
010900         VALUE "abcdefghijklmnopqrstuvwxyz".
011000     05  WS-UPPER-ALPHABET          PIC X(26)
011100         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
011150     05  FILLER                     PIC X(04).
013600*
013700*        081019 CJT -- HOLDS THE SUBSET OF PT-IDX VALUES THAT
013800*        MATCHED THE REQUESTED ADDRESS (STEP 2), SO STEPS 3-4
013900*        DO NOT HAVE TO RE-SCAN THE WHOLE PERSON TABLE FOR
014000*        EVERY CANDIDATE WHEN BUILDING A HOUSEHOLD LIST.
014100 01  WS-HOME-RESIDENT-IDX-TABLE.
014200     05  WS-HOME-RESIDENT-IDX OCCURS 300 TIMES
014300                 INDEXED BY WS-HOME-IDX
014400                 PIC S9(04) COMP.
014450     05  FILLER                     PIC X(04).
014500 PROCEDURE DIVISION.
014600*
014700 MAIN SECTION.
014800 MAIN-LOGIC.
014900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015000     PERFORM 200-SCAN-PERSONS THRU 200-EXIT.
015100     PERFORM 400-PROCESS-CANDIDATES THRU 400-EXIT
015200         VARYING WS-HOME-TABLE-IDX FROM 1 BY 1
015300         UNTIL WS-HOME-TABLE-IDX > WS-HOME-COUNT.
015400     DISPLAY "CHILDREN EMITTED: " WS-CHILDREN-EMITTED.
015500     PERFORM 750-CLOSE-FILES THRU 750-EXIT.
015600     DISPLAY "******** NORMAL END OF JOB SNACHILD ********".
015700     MOVE ZERO TO RETURN-CODE.
015800     GOBACK.
015900*
016000 000-HOUSEKEEPING.
016005*        BATCH FLOW STEP 0 -- EDIT THE ONE-CARD ADDRESS PARM,
016010*        FOLD IT TO UPPER CASE ONCE HERE SO 210-TEST-ONE-PERSON
016015*        ONLY HAS TO FOLD THE CANDIDATE SIDE OF EACH COMPARE,
016020*        THEN HAND OFF TO SNALOAD FOR THE THREE SHARED TABLES.
016100     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
016200     OPEN INPUT ADDR-CARD.
016300     OPEN OUTPUT CHILD-RPT, SYSOUT.
016400     READ ADDR-CARD
016500         AT END
016600             MOVE "** MISSING ADDR-PARM CONTROL CARD"
016700                 TO ABEND-REASON
016800             GO TO 1000-ABEND-RTN.
016900     IF ADDR-PARM OF ADDR-CARD-REC = SPACES
017000         MOVE "** BLANK ADDRESS ON CONTROL CARD"
017100             TO ABEND-REASON
017200         GO TO 1000-ABEND-RTN.
017300     MOVE ADDR-PARM OF ADDR-CARD-REC TO WS-PARM-ADDR-UPPER.
017400     INSPECT WS-PARM-ADDR-UPPER CONVERTING WS-LOWER-ALPHABET
017500         TO WS-UPPER-ALPHABET.
017600     CALL "SNALOAD" USING SN-WORK-TABLES.
017700 000-EXIT.
017800     EXIT.
017900*
018000 200-SCAN-PERSONS.
018100*        RULE 5 -- ADDRESS COMPARE IS CASE-INSENSITIVE HERE,
018200*        UNLIKE SNASTATN'S STATION COMPARE (RULE 4).  DRIVEN
018210*        OVER THE WHOLE PERSON TABLE, SAME AS SNASTATN'S
018220*        300-SCAN-PERSONS, SINCE A HOUSEHOLD MAY LIVE ANYWHERE
018230*        ON THE COUNTY-WIDE FEED.
018300     MOVE ZERO TO WS-HOME-COUNT.
018400     PERFORM 210-TEST-ONE-PERSON THRU 210-EXIT
018500         VARYING PT-IDX FROM 1 BY 1
018600         UNTIL PT-IDX > PT-PERSON-COUNT.
018700 200-EXIT.
018800     EXIT.
018900*
019000 210-TEST-ONE-PERSON.
019005*        THE INDEX-ONLY TABLE BUILT HERE (WS-HOME-RESIDENT-IDX-
019010*        TABLE) IS WHAT LETS 400-PROCESS-CANDIDATES AND
019015*        500-BUILD-HOUSEHOLD SKIP STRAIGHT TO THE RIGHT PERSON-
019020*        TABLE ROWS LATER WITHOUT A SECOND ADDRESS SCAN.
019100     MOVE PS-ADDRESS OF PT-PERSON-ENTRY-REC (PT-IDX)
019200         TO WS-PERSON-ADDR-UPPER.
019300     INSPECT WS-PERSON-ADDR-UPPER CONVERTING WS-LOWER-ALPHABET
019400         TO WS-UPPER-ALPHABET.
019500     IF WS-PERSON-ADDR-UPPER NOT = WS-PARM-ADDR-UPPER
019600         GO TO 210-EXIT.
019700     IF WS-HOME-COUNT < 300
019800         ADD 1 TO WS-HOME-COUNT
019900         MOVE PT-IDX TO WS-HOME-RESIDENT-IDX (WS-HOME-COUNT).
020000 210-EXIT.
020100     EXIT.
020200*
020300 400-PROCESS-CANDIDATES.
020400*        BATCH FLOW STEPS 3-5 -- AGE THE CANDIDATE AND, IF A
020500*        CHILD, BUILD THE HOUSEHOLD LIST AND EMIT THE RECORD.
020510*        A CANDIDATE WITH NO MEDICAL RECORD, AN UNPARSEABLE
020520*        BIRTHDATE, OR AN AGE OVER 18 SIMPLY FALLS THROUGH TO
020530*        400-EXIT WITHOUT EMITTING ANYTHING -- THIS PROGRAM
020540*        ONLY EVER ALERTS ON CHILDREN, NEVER ON ADULTS.
020600     SET PT-IDX TO WS-HOME-RESIDENT-IDX (WS-HOME-TABLE-IDX).
020700     PERFORM 450-FIND-MEDREC THRU 450-EXIT.
020800     IF NOT WS-MEDREC-WAS-FOUND
020900         GO TO 400-EXIT.
021000     IF WS-AGE-IS-UNKNOWN
021100         GO TO 400-EXIT.
021200     IF WS-AGE-RESULT > 18
021300         GO TO 400-EXIT.
021400     PERFORM 500-BUILD-HOUSEHOLD THRU 500-EXIT.
021500     PERFORM 700-WRITE-CHILD-ALERT THRU 700-EXIT.
021600     ADD 1 TO WS-CHILDREN-EMITTED.
021700 400-EXIT.
021800     EXIT.
021900*
022000 450-FIND-MEDREC.
022100*        RULE 3 -- FIRST NAME AND LAST NAME, EXACT, FIRST MATCH
022200*        WINS.  SAME IDIOM AS SNASTATN, KEPT LOCAL TO THIS
022300*        PROGRAM PER SHOP PRACTICE.
022400     MOVE "N" TO WS-MEDREC-FOUND-SW.
022500     MOVE "N" TO WS-AGE-KNOWN-SW.
022600     MOVE ZERO TO WS-AGE-RESULT.
022700     PERFORM 460-TEST-ONE-MEDREC THRU 460-EXIT
022800         VARYING MR-IDX FROM 1 BY 1
022900         UNTIL MR-IDX > MR-MEDREC-COUNT
023000         OR WS-MEDREC-WAS-FOUND.
023100     IF NOT WS-MEDREC-WAS-FOUND
023200         GO TO 450-EXIT.
023300     CALL "SNAGECLC" USING MR-TBL-BIRTHDATE (WS-MEDREC-SAVE-IDX),
023400         WS-CURRENT-DATE, WS-AGE-RESULT, WS-AGE-KNOWN-SW.
023500 450-EXIT.
023600     EXIT.
023700*
023800 460-TEST-ONE-MEDREC.
023900     IF MR-TBL-FIRST-NAME (MR-IDX) =
024000             PS-FIRST-NAME OF PT-PERSON-ENTRY-REC (PT-IDX)
024100     AND MR-TBL-LAST-NAME (MR-IDX) =
024200             PS-LAST-NAME OF PT-PERSON-ENTRY-REC (PT-IDX)
024300         MOVE "Y" TO WS-MEDREC-FOUND-SW
024400         MOVE MR-IDX TO WS-MEDREC-SAVE-IDX.
024500 460-EXIT.
024600     EXIT.
024700*
024800 500-BUILD-HOUSEHOLD.
024900*        RULE 6 -- EVERY OTHER RESIDENT AT THE ADDRESS, CHILD OR
025000*        ADULT ALIKE, EXCLUDING THE CHILD ITSELF BY NAME MATCH.
025010*        WALKS THE SAME CACHED INDEX TABLE 200-SCAN-PERSONS
025020*        BUILT, SO A HOUSEHOLD OF NINE PEOPLE IS NINE TABLE
025030*        LOOKUPS, NOT A FRESH SCAN OF THE WHOLE COUNTY.
025100     MOVE ZERO TO CA-HH-COUNT.
025200     PERFORM 510-ADD-ONE-MEMBER THRU 510-EXIT
025300         VARYING WS-HOME-IDX FROM 1 BY 1
025400         UNTIL WS-HOME-IDX > WS-HOME-COUNT.
025500 500-EXIT.
025600     EXIT.
025700*
025800 510-ADD-ONE-MEMBER.
025900*        A NINTH HOUSEHOLD MEMBER SIMPLY DOES NOT FIT ON
025910*        SN-CHILD-ALERT-RECORD'S OCCURS 0 TO 9 TABLE -- NO LARGE
025920*        COUNTY FAMILY HAS EVER ACTUALLY HIT THAT CEILING, BUT
025930*        IF ONE DOES, THE TENTH NAME IS SILENTLY DROPPED RATHER
025940*        THAN ABENDING THE WHOLE ADDRESS REQUEST.
026100     MOVE "N" TO WS-IS-SELF-SW.
026200     IF PS-FIRST-NAME OF PT-PERSON-ENTRY-REC
026300             (WS-HOME-RESIDENT-IDX (WS-HOME-IDX)) =
026400             PS-FIRST-NAME OF PT-PERSON-ENTRY-REC (PT-IDX)
026500     AND PS-LAST-NAME OF PT-PERSON-ENTRY-REC
026600             (WS-HOME-RESIDENT-IDX (WS-HOME-IDX)) =
026700             PS-LAST-NAME OF PT-PERSON-ENTRY-REC (PT-IDX)
026800         MOVE "Y" TO WS-IS-SELF-SW.
026900     IF WS-MEMBER-IS-SELF
027000         GO TO 510-EXIT.
027100     IF CA-HH-COUNT < 9
027200         ADD 1 TO CA-HH-COUNT
027300         MOVE PS-FIRST-NAME OF PT-PERSON-ENTRY-REC
027400             (WS-HOME-RESIDENT-IDX (WS-HOME-IDX))
027500             TO HM-FIRST-NAME (CA-HH-COUNT)
027600         MOVE PS-LAST-NAME OF PT-PERSON-ENTRY-REC
027700             (WS-HOME-RESIDENT-IDX (WS-HOME-IDX))
027800             TO HM-LAST-NAME (CA-HH-COUNT).
027900 510-EXIT.
028000     EXIT.
028100*
028200 700-WRITE-CHILD-ALERT.
028210*        BATCH FLOW STEP 6 -- ONE RECORD PER CHILD FOUND AT THE
028220*        REQUESTED ADDRESS, CARRYING THE HOUSEHOLD LIST 500-
028230*        BUILD-HOUSEHOLD JUST ASSEMBLED ON SN-CHILD-ALERT-RECORD.
028300     MOVE PS-FIRST-NAME OF PT-PERSON-ENTRY-REC (PT-IDX)
028400         TO CA-FIRST-NAME.
028500     MOVE PS-LAST-NAME OF PT-PERSON-ENTRY-REC (PT-IDX)
028600         TO CA-LAST-NAME.
028700     MOVE WS-AGE-RESULT TO CA-AGE.
028800     MOVE SPACES TO CHILD-RPT-REC.
029000     WRITE CHILD-RPT-REC FROM SN-CHILD-ALERT-RECORD.
029100 700-EXIT.
029200     EXIT.
029300*
029400 750-CLOSE-FILES.
029500     CLOSE ADDR-CARD, CHILD-RPT, SYSOUT.
029600 750-EXIT.
029700     EXIT.
029800*
029900 1000-ABEND-RTN.
029910*        SAME ABEND SHAPE AS SNASTATN -- EXPECTED-VAL/ACTUAL-VAL
029920*        STAY AT ZERO, SINCE NEITHER ABEND PATH ON THIS PROGRAM
029930*        IS A COMPARISON FAILURE, JUST A MISSING OR BLANK CARD.
030000     MOVE ZERO TO EXPECTED-VAL.
030100     MOVE ZERO TO ACTUAL-VAL.
030200     WRITE SYSOUT-REC FROM SN-ABEND-REC.
030300     DISPLAY "*** ABNORMAL END OF JOB - SNACHILD ***" UPON CONSOLE.
030400     PERFORM 750-CLOSE-FILES THRU 750-EXIT.
030500     MOVE 16 TO RETURN-CODE.
030600     STOP RUN.
