000100******************************************************************
000200* SNMEDREC  --  MEDICAL RECORD LAYOUT                              *
000300*        SOURCE FEED(CTYRES.SAFENET.MEDICALRECORD)                *
000400*        LIBRARY(CTYRES.BATCH.COPYLIB(SNMEDREC))                  *
000500*        ACTION(REPLACE)                                          *
000600*        LANGUAGE(COBOL)                                          *
000700* ... KEYED CONCEPTUALLY BY FIRST-NAME + LAST-NAME.  LOOKUP IS A   *
000800* FIRST-MATCH-WINS LINEAR SCAN -- THIS FEED IS NOT SORTED AND IS   *
000900* NOT DEDUPED BEFORE IT REACHES US.                                *
001000******************************************************************
001100* CHANGE LOG                                                       *
001200* 101588 RBH  ORIGINAL LAYOUT, NO MED/ALLERGY LISTS YET     RBH
001300* 051190 RBH  ADDED MR-MEDICATION-LIST, FIXED AT 10 OCCURS  RBH
001400* 090394 DWK  CONVERTED MED/ALLERGY LISTS TO OCCURS         TKT2207
001500*              DEPENDING ON -- MOST RESIDENTS CARRY 0-2,
001600*              FIXED TABLE WAS WASTING TAPE AND CPU ON THE
001700*              MONTHLY COPY STEP
001800* 022299 DWK  Y2K -- MR-BIRTHDATE YYYY ALREADY 4-BYTE, N/A  TKT6120
001900* 072201 LMS  ADDED MR-BIRTHDATE-PARTS REDEFINE FOR AGE     TKT7340
002000*              COMPUTATION SUBROUTINE
002100******************************************************************
002200 01  SN-MEDICALRECORD-RECORD.
002300     05  MR-FIRST-NAME              PIC X(20).
002400     05  MR-LAST-NAME               PIC X(20).
002500     05  MR-BIRTHDATE               PIC X(10).
002600     05  MR-BIRTHDATE-PARTS REDEFINES MR-BIRTHDATE.
002700         10  MR-BIRTH-MONTH         PIC 9(02).
002800         10  FILLER                 PIC X(01).
002900         10  MR-BIRTH-DAY           PIC 9(02).
003000         10  FILLER                 PIC X(01).
003100         10  MR-BIRTH-YEAR          PIC 9(04).
003200**** MR-BIRTHDATE-PARTS IS ONLY VALID WHEN MR-BIRTHDATE PASSES
003400**** THE STRICT MM/DD/YYYY EDIT IN SNAGECLC -- DO NOT REFERENCE
003500**** THESE SUBFIELDS DIRECTLY WITHOUT THAT EDIT HAVING RUN FIRST.
003600     05  MR-MED-COUNT               PIC 9(02) COMP-3.
003700     05  MR-ALG-COUNT               PIC 9(02) COMP-3.
003800     05  MR-MEDICATION-LIST OCCURS 0 TO 10 TIMES
003900                 DEPENDING ON MR-MED-COUNT.
004000         10  MR-MEDICATION          PIC X(30).
004100     05  MR-ALLERGY-LIST OCCURS 0 TO 10 TIMES
004200                 DEPENDING ON MR-ALG-COUNT.
004300         10  MR-ALLERGY             PIC X(30).
004400     05  FILLER                     PIC X(04).
