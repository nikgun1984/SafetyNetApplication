000100******************************************************************
000200* SNFRSTAT  --  FIRE STATION COVERAGE RECORD LAYOUT                *
000300*        SOURCE FEED(CTYRES.SAFENET.FIRESTATION)                  *
000400*        LIBRARY(CTYRES.BATCH.COPYLIB(SNFRSTAT))                  *
000500*        ACTION(REPLACE)                                          *
000600*        LANGUAGE(COBOL)                                          *
000700* ... ONE RECORD PER ADDRESS-TO-STATION MAPPING.  THE FEED DOES   *
000800* NOT GUARANTEE ONE MAPPING PER ADDRESS -- A GIVEN ADDRESS CAN    *
000900* SHOW UP AGAINST MORE THAN ONE STATION AND ALL ARE HONORED.      *
001000******************************************************************
001100* CHANGE LOG                                                      *
001200* 101588 RBH  ORIGINAL LAYOUT                              RBH
001300* 022299 DWK  Y2K -- NO DATE FIELDS ON THIS RECORD, N/A    TKT6120
001400* 081503 LMS  ADDED FS-STATION-NUMERIC REDEFINE (DISPLAY   TKT8810
001500*              ONLY -- SEE NOTE BELOW, DO NOT USE FOR MATCH)
001600******************************************************************
001700 01  SN-FIRESTATION-RECORD.
001800     05  FS-ADDRESS                 PIC X(40).
001900     05  FS-STATION-NUMBER          PIC X(05).
002000     05  FS-STATION-NUMERIC REDEFINES FS-STATION-NUMBER
002100                                    PIC 9(05).
002200**** FS-STATION-NUMERIC EXISTS ONLY SO OPS CAN DISPLAY THE
002300**** STATION NUMBER RIGHT-JUSTIFIED ON THE COVERAGE PRINTOUT.
002400**** THE MATCH AGAINST A REQUESTED STATION NUMBER IS ALWAYS A
002500**** TEXT COMPARE OF FS-STATION-NUMBER -- NEVER CONVERTED TO OR
002600**** FROM NUMERIC, AND NEVER LEFT/RIGHT-JUSTIFIED FOR THE MATCH.
002700     05  FILLER                     PIC X(05).
