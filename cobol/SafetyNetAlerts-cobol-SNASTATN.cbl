000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SNASTATN.
000300 AUTHOR. R B HARTLEY.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 10/15/88.
000600 DATE-COMPILED. 10/15/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800*****************************************************************
000900*REMARKS.
001000*
001100*          DISPATCH-SIDE REQUEST -- "WHO LIVES IN STATION NNNNN'S
001200*          COVERAGE AREA, AND HOW MANY ARE CHILDREN VS ADULTS."
001300*
001400*          READS THE ONE-CARD STATN-PARM DECK FOR THE REQUESTED
001500*          STATION NUMBER, CALLS SNALOAD TO POPULATE THE THREE
001600*          IN-MEMORY TABLES, THEN:
001700*            - FINDS THE DISTINCT ADDRESSES COVERED BY THE
001800*              STATION (TEXT COMPARE, NEVER NUMERIC -- A STATION
001900*              NUMBER OF "007  " IS NOT THE SAME AS "7    ")
002000*            - LISTS EVERY RESIDENT AT THOSE ADDRESSES
002100*            - CALLS SNAGECLC TO AGE EACH RESIDENT OFF THEIR
002200*              MEDICAL RECORD AND ROLLS UP CHILD/ADULT TOTALS
002300*
002400*          A RESIDENT WITH NO MEDICAL RECORD, OR AN UNPARSEABLE
002500*          BIRTHDATE, IS STILL LISTED BUT IS NOT COUNTED IN
002600*          EITHER TOTAL -- DO NOT "HELP" BY DEFAULTING THEM TO
002700*          ADULT.  THIS BIT US ONCE ALREADY (SEE TKT9201 BELOW).
002800*
002900*****************************************************************
003000*CHANGE LOG
003100*
003200* 101588 RBH  ORIGINAL PROGRAM.
003300* 031790 RBH  WIDENED RESIDENT ADDRESS FIELD TO MATCH THE     TKT4471
003400*              REVISED PERSON FEED (SEE SNPERSON).
003500* 061594 DWK  FIXED TKT9201 -- A RESIDENT WITH NO MATCHING
003600*              MEDICAL RECORD WAS FALLING THROUGH TO
003700*              WS-ADULT-COUNT BY DEFAULT.  NOW EXCLUDED FROM
003800*              BOTH COUNTERS, AS DISPATCH ORIGINALLY ASKED.
003900* 022299 DWK  Y2K -- SWITCHED ACCEPT FROM DATE TO A 4-DIGIT    TKT6120
004000*              YEAR FORM. SEE SNAGECLC CHANGE LOG.
004100* 081503 LMS  RAISED STATION/ADDRESS TABLE SIZES FOR THE      TKT8810
004200*              COUNTY-WIDE ROLLOUT (SEE SNTABLES).
004300* 052217 CJT  NO LOGIC CHANGE -- RECOMPILED AGAINST REVISED   TKT10650
004400*              SNTABLES COPYBOOK.
004450* 112019 CJT  RECAST WS-CURRENT-DATE, THE AGE-RESULT/AGE-     TKT12210
004460*              KNOWN PAIR, THE THREE CONTROL SWITCHES AND THE
004470*              FOUR ACCUMULATORS AS STANDALONE 77-LEVEL ITEMS
004480*              -- SINGLE WORK FIELDS, NOT RECORD LAYOUTS, PER
004490*              SHOP STANDARD.  NO LOGIC CHANGE.
004500* 112019 CJT  STATNRPT NOW CARRIES A TRAILER LINE WITH THE    TKT12215
004510*              CHILD/ADULT CONTROL TOTALS -- THEY WERE GOING
004520*              TO DISPLAY ONLY AND NEVER LANDING ON THE
004530*              REPORT FILE ITSELF.  SEE 900-WRITE-SUMMARY AND
004540*              SNOUTREC CHANGE LOG.
004550*****************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT STATN-CARD
005500         ASSIGN TO STATNPRM
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS SC-FILE-STATUS.
005800
005900     SELECT STATN-RPT
006000         ASSIGN TO STATNRPT
006100         ORGANIZATION IS SEQUENTIAL
006200         FILE STATUS IS SR-FILE-STATUS.
006300
006400     SELECT SYSOUT
006500         ASSIGN TO SYSOUT
006600         ORGANIZATION IS SEQUENTIAL.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000*
007100 FD  STATN-CARD
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 80 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS STATN-CARD-REC.
007700 01  STATN-CARD-REC.
007800     05  STATN-PARM                 PIC X(05).
007900     05  FILLER                     PIC X(75).
008000*
008100 FD  STATN-RPT
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 109 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS STATN-RPT-REC.
008700 01  STATN-RPT-REC.
008750     05  FILLER                     PIC X(109).
008800*
008900 FD  SYSOUT
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 133 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS SYSOUT-REC.
009500 01  SYSOUT-REC.
009550     05  FILLER                     PIC X(133).
009600*
009700 WORKING-STORAGE SECTION.
009750*        112019 CJT -- SINGLE WORK FIELDS CARRIED AS STANDALONE
009760*        77-LEVEL ITEMS, SHOP HABIT FOR A SCALAR THAT IS NOT
009770*        PART OF ANY RECORD LAYOUT.  SEE CHANGE LOG.       TKT12210
009780 77  WS-CURRENT-DATE                PIC 9(08).
009790 77  WS-AGE-RESULT                  PIC 9(03).
009800 77  WS-AGE-KNOWN-SW                PIC X(01).
009810     88  WS-AGE-IS-KNOWN            VALUE "Y".
009820     88  WS-AGE-IS-UNKNOWN          VALUE "N".
009830 77  WS-ADDR-FOUND-SW               PIC X(01) VALUE "N".
009840     88  WS-ADDR-ALREADY-LISTED     VALUE "Y".
009850 77  WS-MEDREC-FOUND-SW             PIC X(01) VALUE "N".
009860     88  WS-MEDREC-WAS-FOUND        VALUE "Y".
009870 77  WS-PERSON-IN-AREA-SW           PIC X(01) VALUE "N".
009880     88  WS-PERSON-IN-COV-AREA      VALUE "Y".
009890 77  WS-CHILD-COUNT                 PIC S9(04) COMP VALUE ZERO.
009900 77  WS-ADULT-COUNT                 PIC S9(04) COMP VALUE ZERO.
009910 77  WS-RESIDENT-COUNT              PIC S9(04) COMP VALUE ZERO.
009920 77  WS-MEDREC-SAVE-IDX             PIC S9(04) COMP VALUE ZERO.
009930 01  FILE-STATUS-CODES.
009940     05  SC-FILE-STATUS             PIC X(02).
009950         88  SC-FILE-OK             VALUE "00".
009960     05  SR-FILE-STATUS             PIC X(02).
009970         88  SR-FILE-OK             VALUE "00".
009980     05  FILLER                     PIC X(10).
010400     COPY SNTABLES.
010600     COPY SNOUTREC.
010800     COPY SNABEND.
012900 PROCEDURE DIVISION.
013000*
013100 MAIN SECTION.
013200 MAIN-LOGIC.
013300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013400     PERFORM 200-FIND-STATION-ADDRS THRU 200-EXIT.
013500     PERFORM 300-SCAN-PERSONS THRU 300-EXIT
013600         VARYING PT-IDX FROM 1 BY 1
013700         UNTIL PT-IDX > PT-PERSON-COUNT.
013800     PERFORM 900-WRITE-SUMMARY THRU 900-EXIT.
013900     PERFORM 750-CLOSE-FILES THRU 750-EXIT.
014000     DISPLAY "******** NORMAL END OF JOB SNASTATN ********".
014100     MOVE ZERO TO RETURN-CODE.
014200     GOBACK.
014300*
014400 000-HOUSEKEEPING.
014410*        BATCH FLOW STEP 0 -- PULL THE RUN DATE FOR AGING, OPEN
014420*        THE THREE FILES THIS PROGRAM OWNS DIRECTLY (THE ONE-
014430*        CARD PARM DECK AND ITS TWO OUTPUTS), EDIT THE CARD,
014440*        THEN HAND OFF TO SNALOAD FOR THE THREE SHARED TABLES.
014450     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
014460     OPEN INPUT STATN-CARD.
014470     OPEN OUTPUT STATN-RPT, SYSOUT.
014480*        NO STATN-PARM CARD AT ALL IS TREATED AS AN OPERATOR
014490*        ERROR, NOT AS "NO STATION REQUESTED" -- THIS DIFFERS
014500*        FROM SNALOAD'S OWN MISSING-FEED HANDLING, WHICH IS
014510*        SILENT.  A CONTROL CARD IS NOT A NIGHTLY FEED.
014600     READ STATN-CARD
014700         AT END
014800             MOVE "** MISSING STATN-PARM CONTROL CARD"
014900                 TO ABEND-REASON
015000             GO TO 1000-ABEND-RTN.
015100     IF STATN-PARM OF STATN-CARD-REC = SPACES
015200         MOVE "** BLANK STATION NUMBER ON CONTROL CARD"
015300             TO ABEND-REASON
015400         GO TO 1000-ABEND-RTN.
015500     CALL "SNALOAD" USING SN-WORK-TABLES.
015600 000-EXIT.
015700     EXIT.
015710*
016100 200-FIND-STATION-ADDRS.
016200*        BATCH FLOW STEP 2 -- RULE 4.  STATION NUMBER IS A TEXT
016210*        COMPARE, NEVER NUMERIC, SO "007  " AND "7    " ARE
016220*        DIFFERENT STATIONS AS FAR AS THIS PROGRAM IS CONCERNED
016230*        -- THE FIRESTATION FEED CARRIES THE NUMBER AS TEXT AND
016240*        DISPATCH HAS NEVER ASKED FOR IT TO BE NORMALIZED.
016300     MOVE ZERO TO ST-ADDR-COUNT.
016400     PERFORM 210-TEST-ONE-STATION THRU 210-EXIT
016500         VARYING FS-IDX FROM 1 BY 1
016600         UNTIL FS-IDX > FS-STATION-COUNT.
016700 200-EXIT.
016800     EXIT.
016900*
017000 210-TEST-ONE-STATION.
017010*        ONE PASS PER FIRESTATION-TABLE ENTRY -- MOST ENTRIES
017020*        BELONG TO A DIFFERENT STATION AND FALL OUT IMMEDIATELY.
017100     IF FS-STATION-NUMBER OF FS-STATION-ENTRY-REC (FS-IDX)
017200             NOT = STATN-PARM OF STATN-CARD-REC
017300         GO TO 210-EXIT.
017400     PERFORM 220-ADD-ADDR-IF-NEW THRU 220-EXIT.
017500 210-EXIT.
017600     EXIT.
017700*
017800 220-ADD-ADDR-IF-NEW.
017810*        THE SAME STATION CAN COVER AN ADDRESS MORE THAN ONCE
017820*        ON THE FEED (TWO BOXES, ONE HYDRANT, WHATEVER THE
017830*        COUNTY'S GIS EXTRACT DID THAT NIGHT) -- DEDUPE BEFORE
017840*        ADDING SO THE RESIDENT LISTING DOES NOT DOUBLE UP.
017900     MOVE "N" TO WS-ADDR-FOUND-SW.
018000     PERFORM 230-CHECK-ADDR-IN-LIST THRU 230-EXIT
018100         VARYING ST-IDX FROM 1 BY 1
018200         UNTIL ST-IDX > ST-ADDR-COUNT
018300         OR WS-ADDR-ALREADY-LISTED.
018400     IF WS-ADDR-ALREADY-LISTED
018450         GO TO 220-EXIT.
018500     IF ST-ADDR-COUNT < ST-MAX-ADDRS
018600         ADD 1 TO ST-ADDR-COUNT
018700         MOVE FS-ADDRESS OF FS-STATION-ENTRY-REC (FS-IDX)
018800             TO ST-ADDR-ENTRY (ST-ADDR-COUNT).
018900 220-EXIT.
019000     EXIT.
019100*
019200 230-CHECK-ADDR-IN-LIST.
019210*        LINEAR SCAN OF THE ADDRESS LIST BUILT SO FAR -- THE
019220*        LIST NEVER RUNS LONG ENOUGH TO JUSTIFY AN INDEXED OR
019230*        SORTED LOOKUP FOR ONE STATION'S WORTH OF ADDRESSES.
019300     IF ST-ADDR-ENTRY (ST-IDX) =
019400             FS-ADDRESS OF FS-STATION-ENTRY-REC (FS-IDX)
019500         MOVE "Y" TO WS-ADDR-FOUND-SW.
019600 230-EXIT.
019700     EXIT.
019800*
019900 300-SCAN-PERSONS.
020000*        BATCH FLOW STEP 3 -- SELECT EVERY PERSON AT A COVERED
020100*        ADDRESS, ORDER PRESERVED AS ENCOUNTERED ON THE FEED.
020110*        DRIVEN FROM MAIN-LOGIC'S PERFORM VARYING OVER THE WHOLE
020120*        PERSON TABLE, SO EVERY RESIDENT COUNTYWIDE IS TESTED,
020130*        NOT JUST THE ONES AT AN ADDRESS WE ALREADY KNOW ABOUT.
020200     MOVE "N" TO WS-PERSON-IN-AREA-SW.
020300     PERFORM 310-TEST-ADDR-IN-LIST THRU 310-EXIT
020400         VARYING ST-IDX FROM 1 BY 1
020500         UNTIL ST-IDX > ST-ADDR-COUNT
020600         OR WS-PERSON-IN-COV-AREA.
020700     IF NOT WS-PERSON-IN-COV-AREA
020800         GO TO 300-EXIT.
020900     ADD 1 TO WS-RESIDENT-COUNT.
021000     PERFORM 450-FIND-MEDREC THRU 450-EXIT.
021100     PERFORM 400-CLASSIFY-AGE THRU 400-EXIT.
021200     PERFORM 700-WRITE-RESIDENT THRU 700-EXIT.
021300 300-EXIT.
021400     EXIT.
021500*
021600 310-TEST-ADDR-IN-LIST.
021610*        ONE COMPARE AGAINST EACH ADDRESS THE STATION COVERS --
021620*        STOPS AT THE FIRST HIT, SINCE ONE ADDRESS MATCH IS ALL
021630*        300-SCAN-PERSONS NEEDS TO KNOW.
021700     IF PS-ADDRESS OF PT-PERSON-ENTRY-REC (PT-IDX) =
021800             ST-ADDR-ENTRY (ST-IDX)
021900         MOVE "Y" TO WS-PERSON-IN-AREA-SW.
022000 310-EXIT.
022100     EXIT.
022200*
022300 400-CLASSIFY-AGE.
022400*        BATCH FLOW STEP 5 -- RULE 2 -- UNKNOWN AGE IS EXCLUDED
022410*        FROM BOTH TOTALS, NOT DEFAULTED TO ADULT.  SEE TKT9201
022420*        IN THE HEADER -- THIS IS THE SECOND TIME THAT RULE HAS
022430*        HAD TO BE RESTATED IN A COMMENT, SO READ IT TWICE.
022600     IF NOT WS-MEDREC-WAS-FOUND
022700         GO TO 400-EXIT.
022800     IF WS-AGE-IS-UNKNOWN
022900         GO TO 400-EXIT.
023000     IF WS-AGE-RESULT <= 18
023100         ADD 1 TO WS-CHILD-COUNT
023200     ELSE
023300         ADD 1 TO WS-ADULT-COUNT.
023400 400-EXIT.
023500     EXIT.
023600*
023700 450-FIND-MEDREC.
023800*        RULE 3 -- FIRST NAME AND LAST NAME, EXACT, FIRST MATCH
023900*        WINS.  NOT SORTED, NOT DEDUPED -- LINEAR SCAN ONLY.
023910*        ON A BAD NIGHT WHERE TWO RESIDENTS SHARE A NAME, THE
023920*        ONE FURTHER DOWN THE MEDICALRECORD FEED IS SIMPLY
023930*        NEVER SEEN BY THIS PROGRAM -- A KNOWN LIMITATION, NOT
023940*        A BUG, PER DISPATCH'S ORIGINAL SIGN-OFF.
024000     MOVE "N" TO WS-MEDREC-FOUND-SW.
024100     MOVE "N" TO WS-AGE-KNOWN-SW.
024200     MOVE ZERO TO WS-AGE-RESULT.
024300     PERFORM 460-TEST-ONE-MEDREC THRU 460-EXIT
024400         VARYING MR-IDX FROM 1 BY 1
024500         UNTIL MR-IDX > MR-MEDREC-COUNT
024600         OR WS-MEDREC-WAS-FOUND.
024700     IF NOT WS-MEDREC-WAS-FOUND
024800         GO TO 450-EXIT.
024900     CALL "SNAGECLC" USING MR-TBL-BIRTHDATE (WS-MEDREC-SAVE-IDX),
025000         WS-CURRENT-DATE, WS-AGE-RESULT, WS-AGE-KNOWN-SW.
025100 450-EXIT.
025200     EXIT.
025300*
025400 460-TEST-ONE-MEDREC.
025410*        COMPARES BY NAME ONLY -- THE MEDICALRECORD FEED CARRIES
025420*        NO OTHER JOIN KEY BACK TO THE PERSON FEED.
025500     IF MR-TBL-FIRST-NAME (MR-IDX) =
025600             PS-FIRST-NAME OF PT-PERSON-ENTRY-REC (PT-IDX)
025700     AND MR-TBL-LAST-NAME (MR-IDX) =
025800             PS-LAST-NAME OF PT-PERSON-ENTRY-REC (PT-IDX)
025900         MOVE "Y" TO WS-MEDREC-FOUND-SW
026000         MOVE MR-IDX TO WS-MEDREC-SAVE-IDX.
026100 460-EXIT.
026200     EXIT.
026300*
026400 700-WRITE-RESIDENT.
026500*        BATCH FLOW STEP 4 -- NO AGE CARRIED ON THIS LISTING,
026600*        PER DISPATCH'S ORIGINAL REQUEST. AGE IS FOR THE
026700*        CHILD/ADULT TOTALS ONLY (SEE 400-CLASSIFY-AGE).  THE
026710*        AGE FIELDS ON THE PRINT LINE ARE ZEROED AND MARKED
026720*        UNKNOWN HERE SO NOTHING STALE CARRIES OVER FROM THE
026730*        PRIOR RESIDENT'S 450-FIND-MEDREC RESULT.
026800     MOVE SPACES TO SN-RESIDENT-INFO.
026900     MOVE PS-FIRST-NAME OF PT-PERSON-ENTRY-REC (PT-IDX)
027000         TO RO-FIRST-NAME.
027100     MOVE PS-LAST-NAME OF PT-PERSON-ENTRY-REC (PT-IDX)
027200         TO RO-LAST-NAME.
027300     MOVE PS-ADDRESS OF PT-PERSON-ENTRY-REC (PT-IDX)
027400         TO RO-ADDRESS.
027500     MOVE PS-PHONE-NUMBER OF PT-PERSON-ENTRY-REC (PT-IDX)
027600         TO RO-PHONE.
027700     MOVE ZERO TO RO-AGE.
027800     MOVE "N" TO RO-AGE-KNOWN-SW.
027900     WRITE STATN-RPT-REC FROM SN-RESIDENT-INFO.
028000 700-EXIT.
028100     EXIT.
028200*
028300 750-CLOSE-FILES.
028310*        HOUSEKEEPING, SHARED BY THE NORMAL END-OF-JOB PATH AND
028320*        BY 1000-ABEND-RTN -- EVERY OPENED FILE GETS CLOSED NO
028330*        MATTER HOW THE RUN ENDS.
028400     CLOSE STATN-CARD, STATN-RPT, SYSOUT.
028500 750-EXIT.
028600     EXIT.
028700*
028800 900-WRITE-SUMMARY.
028900*        BATCH FLOW STEP 6 -- THE ONLY CONTROL TOTAL ON THIS
029000*        REPORT IS A TWO-BUCKET CHILD/ADULT COUNT.  THE OPERATOR
029010*        GETS IT ON THE CONSOLE FOR THE JOB LOG, AND DISPATCH
029020*        GETS IT ON STATNRPT ITSELF AS THE LAST RECORD, SO THE
029030*        REPORT BALANCES ON ITS OWN WITHOUT SOMEONE HAVING TO
029040*        GO DIG THE JOB LOG BACK OUT.                      TKT12215
029100     DISPLAY "STATION " STATN-PARM OF STATN-CARD-REC
029200         " RESIDENTS LISTED: " WS-RESIDENT-COUNT.
029300     DISPLAY "CHILD-COUNT: " WS-CHILD-COUNT.
029400     DISPLAY "ADULT-COUNT: " WS-ADULT-COUNT.
029410     MOVE SPACES TO SN-STATN-TRAILER.
029420     MOVE "STATION TOTALS" TO TR-TRAILER-TAG.
029430     MOVE WS-RESIDENT-COUNT TO TR-RESIDENT-COUNT.
029440     MOVE WS-CHILD-COUNT    TO TR-CHILD-COUNT.
029450     MOVE WS-ADULT-COUNT    TO TR-ADULT-COUNT.
029460     WRITE STATN-RPT-REC FROM SN-STATN-TRAILER.
029500 900-EXIT.
029600     EXIT.
029700*
029800 1000-ABEND-RTN.
029810*        EXPECTED-VAL/ACTUAL-VAL ARE LEFT AT ZERO ON BOTH OF
029820*        THIS PROGRAM'S ABEND PATHS -- THEY EXIST ON SN-ABEND-
029830*        REC FOR THE BENEFIT OF OTHER SAFENET STEPS THAT DO
029840*        CARRY A COMPARISON VALUE, NOT FOR THIS ONE.
029900     MOVE ZERO TO EXPECTED-VAL.
030000     MOVE ZERO TO ACTUAL-VAL.
030100     WRITE SYSOUT-REC FROM SN-ABEND-REC.
030200     DISPLAY "*** ABNORMAL END OF JOB - SNASTATN ***" UPON CONSOLE.
030300     PERFORM 750-CLOSE-FILES THRU 750-EXIT.
030400     MOVE 16 TO RETURN-CODE.
030500     STOP RUN.
