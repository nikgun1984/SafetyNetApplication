000100******************************************************************
000200* SNABEND   --  GENERIC DIAGNOSTIC/ABEND RECORD                    *
000300*        LIBRARY(CTYRES.BATCH.COPYLIB(SNABEND))                   *
000400*        ACTION(REPLACE)                                          *
000500*        LANGUAGE(COBOL)                                          *
000600* ... WRITTEN TO SYSOUT WHEN A RUN HAS TO BE ABENDED.  SHARED BY   *
000700* ALL SAFENET BATCH PROGRAMS SO OPS SEES THE SAME LAYOUT NO        *
000800* MATTER WHICH JOB STEP BLEW UP.                                   *
000900******************************************************************
001000* CHANGE LOG                                                       *
001100* 061992 DWK  ORIGINAL LAYOUT, CARRIED OVER FROM THE                *
001200*              PATIENT-BATCH ABEND RECORD CONVENTION        TKT4471
001300* 022299 DWK  Y2K REVIEW -- NO DATE FIELDS, N/A             TKT6120
001400******************************************************************
001500 01  SN-ABEND-REC.
001600     05  FILLER                     PIC X(01) VALUE SPACE.
001700     05  ABEND-REASON               PIC X(60).
001800     05  FILLER                     PIC X(01) VALUE SPACE.
001900     05  FILLER                     PIC X(10) VALUE "EXPECTED =".
002000     05  EXPECTED-VAL               PIC -(9)9.
002100     05  FILLER                     PIC X(01) VALUE SPACE.
002200     05  FILLER                     PIC X(08) VALUE "ACTUAL =".
002300     05  ACTUAL-VAL                 PIC -(9)9.
002400     05  FILLER                     PIC X(30) VALUE SPACES.
