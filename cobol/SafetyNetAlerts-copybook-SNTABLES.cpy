000100******************************************************************
000200* SNTABLES  --  IN-MEMORY WORKING TABLES FOR THE SAFENET BATCH     *
000300*        LIBRARY(CTYRES.BATCH.COPYLIB(SNTABLES))                  *
000400*        ACTION(REPLACE)                                          *
000500*        LANGUAGE(COBOL)                                          *
000600* ... POPULATED ONCE PER RUN BY SNALOAD AND THEN SHARED, BY        *
000700* REFERENCE, WITH WHICHEVER MAINLINE CALLED IT.  ALL THREE         *
000800* SOURCE FEEDS ARE SMALL SYNTHETIC BATCHES -- A STRAIGHT OCCURS    *
000900* TABLE WITH A LINEAR PERFORM-VARYING SCAN IS ALL THAT IS NEEDED,  *
001000* NO INDEXED/KEYED ACCESS, NO SORT STEP.                           *
001100******************************************************************
001200* CHANGE LOG                                                       *
001300* 061992 DWK  ORIGINAL TABLE SIZES, MATCHED PILOT COUNTY    TKT4471
001400*              EXTRACT VOLUMES (SEE TABLE MAXIMUMS BELOW)
001500* 022299 DWK  Y2K REVIEW -- NO DATE FIELDS HELD DIRECTLY    TKT6120
001600*              IN THESE TABLES, N/A
001700* 081503 LMS  RAISED PT-MAX-PERSONS FROM 500 TO 2000 FOR    TKT8810
001800*              COUNTY-WIDE ROLLOUT
001900* 052217 CJT  TRIMMED MR-MEDREC-TABLE TO JOIN KEY AND       TKT10650
002000*              BIRTHDATE ONLY -- MED/ALLERGY LISTS WERE
002100*              NEVER REFERENCED PAST THE LOAD STEP
002150* 081019 CJT  PT/FS TABLE ENTRIES NOW COPY THEIR RECORD     TKT11980
002160*              LAYOUT IN DIRECTLY AT THE 10-LEVEL (REPLACING
002170*              THE COPYBOOK'S OWN 01-LEVEL HEADER) INSTEAD OF
002180*              NESTING IT UNDER A SEPARATE GROUP ITEM
002200******************************************************************
002300 01  SN-WORK-TABLES.
002400     05  PT-MAX-PERSONS             PIC 9(04) COMP       VALUE 2000.
002500     05  PT-PERSON-COUNT            PIC 9(04) COMP       VALUE ZERO.
002600     05  PT-PERSON-TABLE OCCURS 0 TO 2000 TIMES
002700                 DEPENDING ON PT-PERSON-COUNT
002800                 INDEXED BY PT-IDX.
002900         COPY SNPERSON REPLACING
003000             ==01 SN-PERSON-RECORD== BY ==10 PT-PERSON-ENTRY-REC==.
003200
003300     05  FS-MAX-STATIONS            PIC 9(04) COMP       VALUE 2000.
003400     05  FS-STATION-COUNT           PIC 9(04) COMP       VALUE ZERO.
003500     05  FS-STATION-TABLE OCCURS 0 TO 2000 TIMES
003600                 DEPENDING ON FS-STATION-COUNT
003700                 INDEXED BY FS-IDX.
003800         COPY SNFRSTAT REPLACING
003900             ==01 SN-FIRESTATION-RECORD== BY
004000             ==10 FS-STATION-ENTRY-REC==.
004100
004200     05  MR-MAX-MEDRECS             PIC 9(04) COMP       VALUE 2000.
004300     05  MR-MEDREC-COUNT            PIC 9(04) COMP       VALUE ZERO.
004400**** MR-MEDREC-TABLE HOLDS ONLY THE JOIN KEY AND BIRTHDATE -- THE
004500**** MEDICATION/ALLERGY LISTS ON THE INCOMING FEED ARE NOT USED
004600**** BY EITHER ALERT RUN AND ARE NOT CARRIED PAST SNALOAD'S READ
004700**** AREA, TO AVOID A TABLE-OF-TABLES DEPENDING-ON STRUCTURE.
004800     05  MR-MEDREC-TABLE OCCURS 0 TO 2000 TIMES
004900                 DEPENDING ON MR-MEDREC-COUNT
005000                 INDEXED BY MR-IDX.
005100         10  MR-TBL-FIRST-NAME      PIC X(20).
005200         10  MR-TBL-LAST-NAME       PIC X(20).
005300         10  MR-TBL-BIRTHDATE       PIC X(10).
005350         10  FILLER                 PIC X(04).
005400
005500     05  ST-ADDRESS-LIST.
005600**** DISTINCT ADDRESSES COVERED BY THE REQUESTED STATION, BUILT
005700**** FRESH FOR EACH SNASTATN RUN -- NOT PERSISTED BETWEEN RUNS.
005800         10  ST-MAX-ADDRS           PIC 9(04) COMP       VALUE 2000.
005900         10  ST-ADDR-COUNT          PIC 9(04) COMP       VALUE ZERO.
006000         10  ST-ADDR-TABLE OCCURS 0 TO 2000 TIMES
006100                     DEPENDING ON ST-ADDR-COUNT
006200                     INDEXED BY ST-IDX.
006300             15  ST-ADDR-ENTRY      PIC X(40).
006350         10  FILLER                 PIC X(04).
006400     05  FILLER                     PIC X(04).
